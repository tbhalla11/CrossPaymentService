000100*----------------------------------------------------------------*
000200*PYRES.CPYBK  - CROSS-CURRENCY PAYMENT SETTLEMENT RESULT RECORD *
000300*             - ONE RECORD WRITTEN TO PYRESF PER INPUT REQUEST  *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#  INIT   DATE        DESCRIPTION                         *
000800* ------ ------ ----------  ----------------------------------- *
000900* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
001000*                          - INITIAL VERSION                    *
001100* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
001200*                          - ADD PY-CANCEL STATUS FOR REQUESTS  *
001300*                            PULLED BACK BY OPS BEFORE POSTING  *
001400* XFR027 LCHOOI 30/09/2005 - E-REQUEST 13890                    *
001500*                          - PYRES-MESSAGE WIDENED FROM 60 TO   *
001600*                            65 BYTES, THE FULL WORDING OF THE  *
001700*                            DESTINATION CURRENCY MESSAGE FROM  *
001800*                            TRFVPAY WAS BEING TRUNCATED ON THE *
001900*                            SETTLEMENT REPORT                  *
002000*----------------------------------------------------------------*
002100 01 PYRES-RECORD.
002200     05 PYRES-ID                PIC 9(09).
002300     05 PYRES-SENDER            PIC X(30).
002400     05 PYRES-RECEIVER          PIC X(30).
002500     05 PYRES-AMOUNT            PIC 9(09)V99 COMP-3.
002600     05 PYRES-SOURCE-CCY        PIC X(03).
002700     05 PYRES-DEST-CCY          PIC X(03).
002800     05 PYRES-EXCH-RATE         PIC 9(03)V9(06) COMP-3.
002900     05 PYRES-PAYOUT-AMOUNT     PIC 9(09)V99 COMP-3.
003000     05 PYRES-STATUS            PIC X(07).
003100        88 PYRES-PENDING          VALUE "PENDING".
003200        88 PYRES-SUCCESS          VALUE "SUCCESS".
003300        88 PYRES-FAILED           VALUE "FAILED ".
003400        88 PYRES-CANCEL           VALUE "CANCEL ".
003500     05 PYRES-MESSAGE           PIC X(65).
003600     05 FILLER                  PIC X(10).
