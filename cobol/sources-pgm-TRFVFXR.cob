000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVFXR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE OPERATIONS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   19 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF REM BATCH
001000                  OPERATIONS.  IT IS NOT TO BE DUPLICATED
001100                  WITHOUT WRITTEN AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO OBTAIN AND VALIDATE
001400*               THE EXCHANGE RATE FOR A CURRENCY PAIR FROM THE
001500*               FX RATE REFERENCE FILE, FXRATF.  THE FILE IS
001600*               LOADED INTO A WORKING-STORAGE TABLE ONCE, ON
001700*               THE FIRST CALL FOR THE RUN, AND EVERY CALL
001800*               AFTER THAT IS ANSWERED BY SEARCH ALL AGAINST
001900*               THE TABLE.  A RATE IS ONLY RETURNED AS VALID
002000*               IF IT IS GREATER THAN ZERO AND HAS NOT EXPIRED
002100*               AS OF THE RUN DATE PASSED IN BY TRFBSTL.
002200*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                      *
002500*----------------------------------------------------------------*
002600* MOD.#  INIT   DATE        DESCRIPTION                         *
002700* ------ ------ ----------  ----------------------------------- *
002800* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
002900*                          - INITIAL VERSION, ADAPTED FROM THE  *
003000*                            OLD OFX PARAMETER LOOKUP ROUTINE   *
003100* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
003200*                          - REJECT A RATE OF ZERO OR LESS,     *
003300*                            A BAD FEED FROM TREASURY LOADED    *
003400*                            SEVERAL ZERO RATES ON 12 JUL 1993  *
003500* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
003600*                          - RUN DATE AND EXPIRY DATE COMPARED  *
003700*                            AS FULL 8 BYTE CCYYMMDD VALUES SO  *
003800*                            A RATE DATED IN THE 2000S IS NOT   *
003900*                            TREATED AS ALREADY EXPIRED         *
004000* XFR022 RNMOHD 18/06/2003 - E-REQUEST 11206                    *
004100*                          - COMPARISON WAS CODED "NOT >" WHICH *
004200*                            TREASURY MISREAD AS EXCLUDING THE  *
004300*                            EXPIRY DATE ITSELF.  RE-CODED AS A *
004400*                            STRAIGHT "LESS THAN" TEST AGAINST  *
004500*                            THE RUN DATE SO A RATE EXPIRING ON *
004600*                            TODAY'S RUN IS STILL HONOURED,     *
004700*                            MATCHING THE ORIGINAL FX DESK      *
004800*                            INTENT                             *
004900* XFR025 LCHOOI 02/09/2005 - E-REQUEST 13890                    *
005000*                          - NOT-FOUND MESSAGE WAS A FIXED       *
005100*                            LITERAL WITH NO CURRENCY CODES,    *
005200*                            SETTLEMENT REPORT COULD NOT SHOW    *
005300*                            OPS WHICH PAIR FAILED WHEN SEVERAL  *
005400*                            RATES WERE MISSING ON THE SAME RUN. *
005500*                            MESSAGE NOW BUILT WITH A STRING OF  *
005600*                            THE SOURCE/DEST CODES, SAME AS THE  *
005700*                            CCY-NOT-SUPPORTED MESSAGE IN TRFBSTL*
005800* XFR028 LCHOOI 30/09/2005 - E-REQUEST 13890                    *
005900*                          - THE BAD-RATE AND EXPIRED MESSAGE   *
006000*                            TEXT DID NOT MATCH THE WORDING     *
006100*                            REQUIRED BY THE SETTLEMENT SPEC.   *
006200*                            RE-WORDED BOTH LITERALS TO THE     *
006300*                            APPROVED WORDING, MESSAGE FIELD    *
006400*                            WIDTHS UNCHANGED                   *
006500* XFR029 RNMOHD 05/10/2005 - E-REQUEST 13962                    *
006600*                          - WK-C-VFXR-RATE-DUMP WAS DECLARED   *
006700*                            BUT NEVER PRINTED, THE ABEND DUMP  *
006800*                            NOW SHOWS THE LAST RATE READ SO    *
006900*                            OPS CAN SEE WHAT WAS ON FILE WHEN  *
007000*                            THE LOOKUP FAILED                  *
007100*----------------------------------------------------------------*
007200 EJECT
007300**********************
007400 ENVIRONMENT DIVISION.
007500**********************
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.  IBM-AS400.
007800 OBJECT-COMPUTER.  IBM-AS400.
007900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008000                    C01 IS TOP-OF-FORM.
008100                                                                  
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT FXRATF ASSIGN TO FXRATF
008500            ORGANIZATION      IS LINE SEQUENTIAL
008600            FILE STATUS       IS WK-C-FILE-STATUS.
008700                                                                  
008800***************
008900 DATA DIVISION.
009000***************
009100 FILE SECTION.
009200**************
009300 FD  FXRATF
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS FXRT-RECORD.
009600     COPY FXRATE.
009700                                                                  
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                          PIC X(24)        VALUE
010100     "** PROGRAM TRFVFXR  **".
010200                                                                  
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 01    WK-C-COMMON.
010500     COPY WSFSTAT.
010600                                                                  
010700 01  WK-C-VFXR-SWITCHES.
010800     05  WK-C-FIRST-CALL-SW          PIC X(01) VALUE "Y".
010900         88  WK-C-VFXR-FIRST-CALL      VALUE "Y".
011000         88  WK-C-VFXR-NOT-FIRST-CALL  VALUE "N".
011100                                                                  
011200 01  WK-C-VFXR-LITERALS.
011300     05  WK-C-VFXR-MSG-NOT-FOUND     PIC X(32) VALUE
011400         "EXCHANGE RATE NOT AVAILABLE FOR ".
011500     05  WK-C-VFXR-MSG-BAD-RATE      PIC X(60) VALUE
011600         "INVALID EXCHANGE RATE RECEIVED FROM FX SERVICE".
011700     05  WK-C-VFXR-MSG-EXPIRED       PIC X(60) VALUE
011800         "RECEIVED EXPIRED EXCHANGE RATE FROM FX SERVICE".
011900                                                                  
012000*----------------------------------------------------------------*
012100* DIAGNOSTIC / DUMP AREA - USED BY OPS WHEN TRACING ABENDS ON    *
012200* THIS ROUTINE AGAINST THE RUNBOOK FOR THE SETTLEMENT SUITE      *
012300*----------------------------------------------------------------*
012400 01  WK-N-VFXR-RUN-DATE-DUMP         PIC 9(08).
012500 01  WK-N-VFXR-RUN-DATE-DUMP-R REDEFINES
012600          WK-N-VFXR-RUN-DATE-DUMP.
012700     05  WK-N-VFXR-DUMP-CC           PIC 9(02).
012800     05  WK-N-VFXR-DUMP-YY           PIC 9(02).
012900     05  WK-N-VFXR-DUMP-MM           PIC 9(02).
013000     05  WK-N-VFXR-DUMP-DD           PIC 9(02).
013100                                                                  
013200 01  WK-C-VFXR-CCY-PAIR-DUMP         PIC X(06).
013300 01  WK-C-VFXR-CCY-PAIR-DUMP-R REDEFINES
013400          WK-C-VFXR-CCY-PAIR-DUMP.
013500     05  WK-C-VFXR-DUMP-SOURCE-CCY   PIC X(03).
013600     05  WK-C-VFXR-DUMP-DEST-CCY     PIC X(03).
013700                                                                  
013800 01  WK-C-VFXR-RATE-DUMP             PIC 9(03)V9(06) COMP-3.
013900 01  WK-C-VFXR-RATE-DUMP-X REDEFINES
014000          WK-C-VFXR-RATE-DUMP         PIC X(05).
014100                                                                  
014200*****************
014300 LINKAGE SECTION.
014400*****************
014500 COPY VFXR.
014600 EJECT
014700********************************************
014800 PROCEDURE DIVISION USING WK-C-VFXR-RECORD.
014900********************************************
015000 MAIN-MODULE.
015100     IF  WK-C-VFXR-FIRST-CALL
015200         PERFORM A000-LOAD-RATE-TABLE
015300            THRU A099-LOAD-RATE-TABLE-EX
015400         MOVE "N"                    TO    WK-C-FIRST-CALL-SW
015500     END-IF.
015600     PERFORM B000-SEARCH-RATE-TABLE
015700        THRU B099-SEARCH-RATE-TABLE-EX.
015800     IF  WK-C-VFXR-IS-FOUND
015900         PERFORM B050-EDIT-RATE-VALIDITY
016000            THRU B059-EDIT-RATE-VALIDITY-EX
016100     ELSE
016200         MOVE "N"                    TO    WK-C-VFXR-VALID
016300         STRING WK-C-VFXR-MSG-NOT-FOUND DELIMITED BY SIZE
016400                WK-C-VFXR-SOURCE-CCY    DELIMITED BY SIZE
016500                " TO "                  DELIMITED BY SIZE
016600                WK-C-VFXR-DEST-CCY      DELIMITED BY SIZE
016700                INTO WK-C-VFXR-MESSAGE
016800     END-IF.
016900     GOBACK.
017000                                                                  
017100*---------------------------------------------------------------*
017200 A000-LOAD-RATE-TABLE.
017300*---------------------------------------------------------------*
017400     MOVE ZERO                       TO    WK-N-FXRATE-COUNT.
017500     OPEN INPUT FXRATF.
017600     IF  NOT WK-C-SUCCESSFUL
017700         DISPLAY "TRFVFXR - OPEN FILE ERROR - FXRATF"
017800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900         GO TO Y900-ABNORMAL-TERMINATION.
018000                                                                  
018100     PERFORM A010-READ-RATE-FILE
018200        THRU A019-READ-RATE-FILE-EX.
018300     PERFORM A020-LOAD-TABLE-ENTRY
018400        THRU A029-LOAD-TABLE-ENTRY-EX
018500        UNTIL WK-C-END-OF-FILE.
018600                                                                  
018700     CLOSE FXRATF.
018800                                                                  
018900*---------------------------------------------------------------*
019000 A099-LOAD-RATE-TABLE-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300                                                                  
019400*---------------------------------------------------------------*
019500 A010-READ-RATE-FILE.
019600*---------------------------------------------------------------*
019700     READ FXRATF.
019800     IF  NOT WK-C-SUCCESSFUL
019900     AND NOT WK-C-END-OF-FILE
020000         DISPLAY "TRFVFXR - FXRATF READ ERROR"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         PERFORM Z000-END-PROGRAM-ROUTINE
020300         GO TO Y900-ABNORMAL-TERMINATION
020400     END-IF.
020500                                                                  
020600*---------------------------------------------------------------*
020700 A019-READ-RATE-FILE-EX.
020800*---------------------------------------------------------------*
020900     EXIT.
021000                                                                  
021100*---------------------------------------------------------------*
021200 A020-LOAD-TABLE-ENTRY.
021300*---------------------------------------------------------------*
021400     ADD 1                           TO    WK-N-FXRATE-COUNT.
021500     MOVE FXRT-SOURCE-CCY TO
021600         WK-C-FXRATE-TBL-SOURCE-CCY (WK-N-FXRATE-COUNT).
021700     MOVE FXRT-DEST-CCY TO
021800         WK-C-FXRATE-TBL-DEST-CCY (WK-N-FXRATE-COUNT).
021900     MOVE FXRT-EXCH-RATE TO
022000         WK-C-FXRATE-TBL-RATE (WK-N-FXRATE-COUNT).
022100     MOVE FXRT-EXPIRY-DATE TO
022200         WK-C-FXRATE-TBL-EXPIRY (WK-N-FXRATE-COUNT).
022300     PERFORM A010-READ-RATE-FILE
022400        THRU A019-READ-RATE-FILE-EX.
022500                                                                  
022600*---------------------------------------------------------------*
022700 A029-LOAD-TABLE-ENTRY-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000                                                                  
023100*---------------------------------------------------------------*
023200 B000-SEARCH-RATE-TABLE.
023300*---------------------------------------------------------------*
023400     MOVE "N"                        TO    WK-C-VFXR-FOUND.
023500     MOVE ZERO                       TO    WK-C-VFXR-RATE.
023600     IF  WK-N-FXRATE-COUNT = ZERO
023700         GO TO B099-SEARCH-RATE-TABLE-EX.
023800                                                                  
023900     SET WK-X-FXRATE-IDX            TO    1.
024000     SEARCH ALL WK-C-FXRATE-TBL-ENTRY
024100         AT END
024200             MOVE "N"                TO    WK-C-VFXR-FOUND
024300         WHEN WK-C-FXRATE-TBL-SOURCE-CCY (WK-X-FXRATE-IDX)
024400                 = WK-C-VFXR-SOURCE-CCY
024500          AND WK-C-FXRATE-TBL-DEST-CCY (WK-X-FXRATE-IDX)
024600                 = WK-C-VFXR-DEST-CCY
024700             MOVE "Y"                TO    WK-C-VFXR-FOUND
024800             MOVE WK-C-FXRATE-TBL-RATE (WK-X-FXRATE-IDX)
024900                                      TO    WK-C-VFXR-RATE.
025000                                                                  
025100*---------------------------------------------------------------*
025200 B099-SEARCH-RATE-TABLE-EX.
025300*---------------------------------------------------------------*
025400     EXIT.
025500                                                                  
025600*---------------------------------------------------------------*
025700 B050-EDIT-RATE-VALIDITY.
025800*---------------------------------------------------------------*
025900     MOVE "Y"                        TO    WK-C-VFXR-VALID.
026000     MOVE SPACES                     TO    WK-C-VFXR-MESSAGE.
026100                                                                  
026200     IF  WK-C-VFXR-RATE NOT > ZERO
026300         MOVE "N"                    TO    WK-C-VFXR-VALID
026400         MOVE WK-C-VFXR-MSG-BAD-RATE TO    WK-C-VFXR-MESSAGE
026500         GO TO B059-EDIT-RATE-VALIDITY-EX.
026600                                                                  
026700     IF  WK-C-FXRATE-TBL-EXPIRY (WK-X-FXRATE-IDX)
026800             < WK-C-VFXR-RUN-DATE
026900         MOVE "N"                    TO    WK-C-VFXR-VALID
027000         MOVE WK-C-VFXR-MSG-EXPIRED  TO    WK-C-VFXR-MESSAGE.
027100                                                                  
027200*---------------------------------------------------------------*
027300 B059-EDIT-RATE-VALIDITY-EX.
027400*---------------------------------------------------------------*
027500     EXIT.
027600                                                                  
027700*---------------------------------------------------------------*
027800 Y900-ABNORMAL-TERMINATION.
027900*---------------------------------------------------------------*
028000     MOVE WK-C-VFXR-RUN-DATE       TO WK-N-VFXR-RUN-DATE-DUMP.
028100     MOVE WK-C-VFXR-SOURCE-CCY     TO WK-C-VFXR-DUMP-SOURCE-CCY.
028200     MOVE WK-C-VFXR-DEST-CCY       TO WK-C-VFXR-DUMP-DEST-CCY.
028300     MOVE WK-C-VFXR-RATE           TO WK-C-VFXR-RATE-DUMP.
028400     DISPLAY "TRFVFXR - ABEND DUMP - CCY PAIR "
028500              WK-C-VFXR-CCY-PAIR-DUMP " RUN DATE "
028600              WK-N-VFXR-DUMP-CC WK-N-VFXR-DUMP-YY
028700              WK-N-VFXR-DUMP-MM WK-N-VFXR-DUMP-DD
028800              " LAST RATE "        WK-C-VFXR-RATE-DUMP-X.
028900     MOVE "N"                        TO    WK-C-VFXR-FOUND.
029000     GOBACK.
029100                                                                  
029200*---------------------------------------------------------------*
029300 Z000-END-PROGRAM-ROUTINE.
029400*---------------------------------------------------------------*
029500     CLOSE FXRATF.
029600                                                                  
029700******************************************************************
029800*************** END OF PROGRAM SOURCE - TRFVFXR *****************
029900******************************************************************
