000100*----------------------------------------------------------------*
000200*VFXR.CPYBK   - LINKAGE PASSED BETWEEN TRFBSTL AND TRFVFXR      *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                      *
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                         *
000700* ------ ------ ----------  ----------------------------------- *
000800* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
000900*                          - INITIAL VERSION - REPLACES THE OLD *
001000*                            OFX RATE-LIMIT LINKAGE, THIS TABLE *
001100*                            IS KEYED ON A CURRENCY PAIR RATHER *
001200*                            THAN A PARAMETER LINE NUMBER       *
001300* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
001400*                          - CARRY THE RATE VALIDITY MESSAGE    *
001500*                            BACK TO TRFBSTL FOR THE FAILED     *
001600*                            RESULT RECORD INSTEAD OF JUST A    *
001700*                            FOUND/NOT-FOUND FLAG               *
001800* XFR027 LCHOOI 30/09/2005 - E-REQUEST 13890                    *
001900*                          - WK-C-VFXR-MESSAGE WIDENED FROM 60  *
002000*                            TO 65 BYTES SO THE FULL WORDING OF *
002100*                            THE RATE VALIDITY MESSAGES IS NOT  *
002200*                            TRUNCATED                          *
002300*----------------------------------------------------------------*
002400 01 WK-C-VFXR-RECORD.
002500     05 WK-C-VFXR-INPUT.
002600        10 WK-C-VFXR-SOURCE-CCY   PIC X(03).
002700        10 WK-C-VFXR-DEST-CCY     PIC X(03).
002800        10 WK-C-VFXR-RUN-DATE     PIC 9(08).
002900     05 WK-C-VFXR-OUTPUT.
003000        10 WK-C-VFXR-FOUND        PIC X(01).
003100           88 WK-C-VFXR-IS-FOUND    VALUE "Y".
003200           88 WK-C-VFXR-NOT-FOUND   VALUE "N".
003300        10 WK-C-VFXR-VALID        PIC X(01).
003400           88 WK-C-VFXR-IS-VALID    VALUE "Y".
003500           88 WK-C-VFXR-IS-INVALID  VALUE "N".
003600        10 WK-C-VFXR-RATE         PIC 9(03)V9(06) COMP-3.
003700        10 WK-C-VFXR-MESSAGE      PIC X(65).
003800     05 FILLER                     PIC X(04).
