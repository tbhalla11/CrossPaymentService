000100*----------------------------------------------------------------*
000200*VSCUY.CPYBK  - LINKAGE PASSED BETWEEN TRFBSTL AND TRFVSCUY     *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                      *
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                         *
000700* ------ ------ ----------  ----------------------------------- *
000800* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
000900*                          - INITIAL VERSION                    *
001000*----------------------------------------------------------------*
001100 01 WK-C-VSCUY-RECORD.
001200     05 WK-C-VSCUY-INPUT.
001300        10 WK-C-VSCUY-DEST-CCY    PIC X(03).
001400     05 WK-C-VSCUY-OUTPUT.
001500        10 WK-C-VSCUY-FOUND       PIC X(01).
001600           88 WK-C-VSCUY-IS-FOUND   VALUE "Y".
001700           88 WK-C-VSCUY-NOT-FOUND  VALUE "N".
001800     05 FILLER                     PIC X(04).
