000100*----------------------------------------------------------------*
000200*SCURR.CPYBK  - SUPPORTED DESTINATION CURRENCY REFERENCE RECORD *
000300*             - AND IN-MEMORY LOOKUP TABLE FOR TRFVSCUY         *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#  INIT   DATE        DESCRIPTION                         *
000800* ------ ------ ----------  ----------------------------------- *
000900* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
001000*                          - INITIAL VERSION                    *
001100*----------------------------------------------------------------*
001200 01 SCUR-RECORD.
001300     05 SCUR-CCY-CODE           PIC X(03).
001400                                                                  
001500*----------------------------------------------------------------*
001600* IN-MEMORY SUPPORTED CURRENCY TABLE - LOADED ONCE FROM SCURRF   *
001700* ON THE FIRST CALL TO TRFVSCUY AND SEARCHED WITH SEARCH ALL.    *
001800*----------------------------------------------------------------*
001900 01 WK-N-SCURR-COUNT            PIC 9(04) COMP.
002000 01 WK-C-SCURR-TABLE.
002100     05 WK-C-SCURR-TBL-ENTRY OCCURS 1 TO 200 TIMES
002200           DEPENDING ON WK-N-SCURR-COUNT
002300           ASCENDING KEY IS WK-C-SCURR-TBL-CCY-CODE
002400           INDEXED BY WK-X-SCURR-IDX.
002500        10 WK-C-SCURR-TBL-CCY-CODE PIC X(03).
