000100*----------------------------------------------------------------*
000200*FXRATE.CPYBK - DAILY FX RATE REFERENCE RECORD AND IN-MEMORY    *
000300*             - LOOKUP TABLE FOR TRFVFXR                        *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#  INIT   DATE        DESCRIPTION                         *
000800* ------ ------ ----------  ----------------------------------- *
000900* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
001000*                          - INITIAL VERSION - TABLE LOADED     *
001100*                            ONCE FROM FXRATF AND SEARCHED      *
001200*                            BY SEARCH ALL, REPLACING THE OLD   *
001300*                            OFX APPROACH OF A RANDOM READ PER  *
001400*                            PAYMENT AGAINST THE ONLINE FILE    *
001500* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
001600*                          - FX-EXPIRY-DATE WIDENED FROM A 6    *
001700*                            BYTE YYMMDD FIELD TO AN 8 BYTE     *
001800*                            CCYYMMDD FIELD SO EXPIRY COMPARES  *
001900*                            SURVIVE THE CENTURY ROLLOVER       *
002000*----------------------------------------------------------------*
002100 01 FXRT-RECORD.
002200     05 FXRT-SOURCE-CCY         PIC X(03).
002300     05 FXRT-DEST-CCY           PIC X(03).
002400     05 FXRT-EXCH-RATE          PIC 9(03)V9(06) COMP-3.
002500     05 FXRT-EXPIRY-DATE        PIC 9(08).
002600     05 FILLER                  PIC X(04).
002700                                                                  
002800*----------------------------------------------------------------*
002900* IN-MEMORY FX RATE TABLE - LOADED ONCE FROM FXRATF ON THE FIRST *
003000* CALL TO TRFVFXR AND SEARCHED THEREAFTER WITH SEARCH ALL.       *
003100*----------------------------------------------------------------*
003200 01 WK-N-FXRATE-COUNT           PIC 9(04) COMP.
003300 01 WK-C-FXRATE-TABLE.
003400     05 WK-C-FXRATE-TBL-ENTRY OCCURS 1 TO 500 TIMES
003500           DEPENDING ON WK-N-FXRATE-COUNT
003600           ASCENDING KEY IS WK-C-FXRATE-TBL-SOURCE-CCY
003700                            WK-C-FXRATE-TBL-DEST-CCY
003800           INDEXED BY WK-X-FXRATE-IDX.
003900        10 WK-C-FXRATE-TBL-SOURCE-CCY  PIC X(03).
004000        10 WK-C-FXRATE-TBL-DEST-CCY    PIC X(03).
004100        10 WK-C-FXRATE-TBL-RATE        PIC 9(03)V9(06) COMP-3.
004200        10 WK-C-FXRATE-TBL-EXPIRY      PIC 9(08).
