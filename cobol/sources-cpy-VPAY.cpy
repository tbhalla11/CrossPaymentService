000100*----------------------------------------------------------------*
000200*VPAY.CPYBK   - LINKAGE PASSED BETWEEN TRFBSTL AND TRFVPAY      *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                      *
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                         *
000700* ------ ------ ----------  ----------------------------------- *
000800* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
000900*                          - INITIAL VERSION                    *
001000* XFR027 LCHOOI 30/09/2005 - E-REQUEST 13890                    *
001100*                          - WK-C-VPAY-MESSAGE WIDENED FROM 60  *
001200*                            TO 65 BYTES SO THE FULL WORDING OF *
001300*                            THE SOURCE/DEST CCY EDIT MESSAGES  *
001400*                            IS NOT TRUNCATED                   *
001500*----------------------------------------------------------------*
001600 01 WK-C-VPAY-RECORD.
001700     05 WK-C-VPAY-INPUT.
001800        10 WK-C-VPAY-SENDER       PIC X(30).
001900        10 WK-C-VPAY-RECEIVER     PIC X(30).
002000        10 WK-C-VPAY-AMOUNT       PIC 9(09)V99 COMP-3.
002100        10 WK-C-VPAY-SOURCE-CCY   PIC X(03).
002200        10 WK-C-VPAY-DEST-CCY     PIC X(03).
002300     05 WK-C-VPAY-OUTPUT.
002400        10 WK-C-VPAY-VALID        PIC X(01).
002500           88 WK-C-VPAY-IS-VALID    VALUE "Y".
002600           88 WK-C-VPAY-IS-INVALID  VALUE "N".
002700        10 WK-C-VPAY-MESSAGE      PIC X(65).
002800     05 FILLER                     PIC X(04).
