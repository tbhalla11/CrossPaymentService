000100*----------------------------------------------------------------*
000200*PYREQ.CPYBK  - INCOMING CROSS-CURRENCY PAYMENT REQUEST RECORD  *
000300*             - ONE RECORD PER TRANSFER REQUEST ON PYREQF       *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#  INIT   DATE        DESCRIPTION                         *
000800* ------ ------ ----------  ----------------------------------- *
000900* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
001000*                          - INITIAL VERSION                    *
001100* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
001200*                          - RUN DATE ON THE SETTLEMENT REPORT  *
001300*                            HEADING NOW CARRIES A FULL 4 DIGIT *
001400*                            CENTURY. RECORD LAYOUT UNCHANGED.  *
001500*----------------------------------------------------------------*
001600 01 PYREQ-RECORD.
001700     05 PYREQ-SENDER            PIC X(30).
001800     05 PYREQ-RECEIVER          PIC X(30).
001900     05 PYREQ-AMOUNT            PIC 9(09)V99 COMP-3.
002000     05 PYREQ-SOURCE-CCY        PIC X(03).
002100     05 PYREQ-DEST-CCY          PIC X(03).
002200     05 FILLER                  PIC X(05).
