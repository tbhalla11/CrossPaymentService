000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBSTL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE OPERATIONS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   12 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF REM BATCH
001000                  OPERATIONS.  IT IS NOT TO BE DUPLICATED
001100                  WITHOUT WRITTEN AUTHORISATION.
001200*
001300*DESCRIPTION :  MAIN LINE DRIVER FOR THE CROSS-CURRENCY PAYMENT
001400*               SETTLEMENT BATCH.  READS ONE TRANSFER REQUEST
001500*               PER RECORD FROM PYREQF, VALIDATES THE REQUEST
001600*               FIELDS, CHECKS THE DESTINATION CURRENCY IS
001700*               SUPPORTED, OBTAINS AND VALIDATES THE CURRENT
001800*               EXCHANGE RATE AND COMPUTES THE PAYOUT AMOUNT.
001900*               A RESULT RECORD IS WRITTEN TO PYRESF FOR EVERY
002000*               REQUEST READ, AND THE SETTLEMENT REPORT (RPTF)
002100*               IS PRODUCED WITH ONE DETAIL LINE PER REQUEST
002200*               AND A CONTROL TOTAL SUMMARY AT END OF RUN.
002300*
002400*    RETURN STATUS ON PYRES-RECORD:
002500*    PENDING - NOT USED BY THIS BATCH, RESERVED FOR THE ON-LINE
002600*              INITIATION SCREENS
002700*    SUCCESS - PAYMENT VALIDATED, RATED AND POSTED
002800*    FAILED  - PAYMENT REJECTED, SEE PYRES-MESSAGE FOR REASON
002900*    CANCEL  - NOT USED BY THIS BATCH, RESERVED FOR OPS PULLBACK
003000*
003100*----------------------------------------------------------------*
003200* HISTORY OF MODIFICATION:                                      *
003300*----------------------------------------------------------------*
003400* MOD.#  INIT   DATE        DESCRIPTION                         *
003500* ------ ------ ----------  ----------------------------------- *
003600* XFR001 MPKWEE 12/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
003700*                          - INITIAL VERSION, REPLACES THE OLD  *
003800*                            OFX STP LIMIT CHECK DRIVER WITH A  *
003900*                            STRAIGHT SEQUENTIAL SETTLEMENT RUN *
004000* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
004100*                          - ADD REJECTED COUNT/AMOUNT LINE TO  *
004200*                            THE SETTLEMENT REPORT SUMMARY      *
004300* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
004400*                          - RUN DATE ACCEPTED FROM THE SYSTEM  *
004500*                            CLOCK AS A 6 BYTE YYMMDD VALUE.    *
004600*                            ADDED CENTURY WINDOWING (00-49 IS  *
004700*                            20XX, 50-99 IS 19XX) SO THE FX     *
004800*                            RATE EXPIRY COMPARE AND THE REPORT *
004900*                            HEADING DATE SURVIVE THE ROLLOVER  *
005000* XFR021 RNMOHD 04/05/2004 - E-REQUEST 12933                    *
005100*                          - EXCHANGE RATE OBTAINED ONLY AFTER  *
005200*                            THE CURRENCY SUPPORT CHECK PASSES, *
005300*                            SAVING A TABLE SEARCH ON EVERY     *
005400*                            REQUEST BOUND FOR AN UNSUPPORTED   *
005500*                            CURRENCY                           *
005600* XFR024 LCHOOI 11/08/2005 - E-REQUEST 13890                    *
005700*                          - THE SUCCESSFUL-SOURCE-AMOUNT TOTAL *
005800*                            WAS BEING ACCUMULATED BUT NEVER    *
005900*                            PRINTED, AUDIT COULD NOT RECONCILE *
006000*                            SOURCE VS PAYOUT ON THE SUCCESSFUL *
006100*                            LINE.  SPLIT THE SETTLED LINE INTO *
006200*                            A SOURCE AMOUNT LINE AND A PAYOUT   *
006300*                            AMOUNT LINE                        *
006400* XFR026 RNMOHD 14/09/2005 - E-REQUEST 13890                    *
006500*                          - REFERENCE FILES WERE LOADED LAZILY *
006600*                            ON THE FIRST CALL TO TRFVSCUY/     *
006700*                            TRFVFXR MID-RUN.  BATCH STANDARDS  *
006800*                            REVIEW REQUIRES BOTH TABLES FULLY  *
006900*                            LOADED BEFORE THE READ LOOP STARTS *
007000*                            SO ADDED A PRIMING CALL TO EACH    *
007100*                            SUBPROGRAM IN A000                 *
007200* XFR030 LCHOOI 05/10/2005 - E-REQUEST 13962                    *
007300*                          - THE TARGET-CURRENCY-NOT-SUPPORTED  *
007400*                            AND SUCCESSFUL-PAYMENT MESSAGES    *
007500*                            WERE WORDED IN HOUSE STYLE INSTEAD *
007600*                            OF THE APPROVED SETTLEMENT WORDING,*
007700*                            RE-WORDED BOTH TO MATCH            *
007800*----------------------------------------------------------------*
007900 EJECT
008000**********************
008100 ENVIRONMENT DIVISION.
008200**********************
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-AS400.
008500 OBJECT-COMPUTER.  IBM-AS400.
008600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008700                    C01 IS TOP-OF-FORM.
008800                                                                  
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT PYREQF ASSIGN TO PYREQF
009200            ORGANIZATION      IS LINE SEQUENTIAL
009300            FILE STATUS       IS WK-C-FILE-STATUS.
009400     SELECT PYRESF ASSIGN TO PYRESF
009500            ORGANIZATION      IS LINE SEQUENTIAL
009600            FILE STATUS       IS WK-C-FILE-STATUS.
009700     SELECT RPTF   ASSIGN TO RPTF
009800            ORGANIZATION      IS LINE SEQUENTIAL
009900            FILE STATUS       IS WK-C-FILE-STATUS.
010000                                                                  
010100***************
010200 DATA DIVISION.
010300***************
010400 FILE SECTION.
010500**************
010600 FD  PYREQF
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS PYREQ-RECORD.
010900     COPY PYREQ.
011000                                                                  
011100 FD  PYRESF
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS PYRES-RECORD.
011400     COPY PYRES.
011500                                                                  
011600 FD  RPTF
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS RPT-DETAIL-LINE.
011900     COPY RPTLINE.
012000                                                                  
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01  FILLER                          PIC X(24)        VALUE
012400     "** PROGRAM TRFBSTL  **".
012500                                                                  
012600* ------------------ PROGRAM WORKING STORAGE -------------------*
012700 01    WK-C-COMMON.
012800     COPY WSFSTAT.
012900                                                                  
013000 01  WK-C-SWITCHES.
013100     05  WK-C-EOF-PYREQF-SW          PIC X(01) VALUE "N".
013200         88  WK-C-EOF-PYREQF-YES       VALUE "Y".
013300         88  WK-C-EOF-PYREQF-NO        VALUE "N".
013400                                                                  
013500*----------------------------------------------------------------*
013600* RUN DATE WORK AREA - ACCEPTED AS A 6 BYTE YYMMDD VALUE FROM    *
013700* THE SYSTEM CLOCK, THEN WINDOWED OUT TO A FULL CCYYMMDD VALUE   *
013800* FOR THE FX RATE EXPIRY COMPARE AND THE REPORT HEADING (XFR014) *
013900*----------------------------------------------------------------*
014000 01  WK-C-RUN-DATE-YYMMDD            PIC 9(06).
014100 01  WK-C-RUN-DATE-YYMMDD-R REDEFINES
014200          WK-C-RUN-DATE-YYMMDD.
014300     05  WK-N-RUN-DATE-YY            PIC 9(02).
014400     05  WK-N-RUN-DATE-MM            PIC 9(02).
014500     05  WK-N-RUN-DATE-DD            PIC 9(02).
014600                                                                  
014700 01  WK-N-RUN-DATE-CCYYMMDD          PIC 9(08).
014800 01  WK-N-RUN-DATE-CCYYMMDD-R REDEFINES
014900          WK-N-RUN-DATE-CCYYMMDD.
015000     05  WK-N-RUN-DATE-CC            PIC 9(02).
015100     05  WK-N-RUN-DATE-CCYY-DUP      PIC 9(02).
015200     05  WK-N-RUN-DATE-CCMM-DUP      PIC 9(02).
015300     05  WK-N-RUN-DATE-CCDD-DUP      PIC 9(02).
015400                                                                  
015500 01  WK-N-NEXT-PAYMENT-ID            PIC 9(09) COMP.
015600                                                                  
015700*----------------------------------------------------------------*
015800* WORK AREA FOR BUILDING THE FAILED-RESULT MESSAGE AND THE       *
015900* CURRENCY PAIR TEXT USED IN THAT MESSAGE                        *
016000*----------------------------------------------------------------*
016100 01  WK-C-RESULT-MESSAGE             PIC X(60).
016200 01  WK-C-CCY-PAIR-MSG-AREA          PIC X(06).
016300 01  WK-C-CCY-PAIR-MSG-AREA-R REDEFINES
016400          WK-C-CCY-PAIR-MSG-AREA.
016500     05  WK-C-CCY-PAIR-MSG-SOURCE    PIC X(03).
016600     05  WK-C-CCY-PAIR-MSG-DEST      PIC X(03).
016700                                                                  
016800*----------------------------------------------------------------*
016900* RUNNING CONTROL TOTALS FOR THE SETTLEMENT REPORT SUMMARY       *
017000*----------------------------------------------------------------*
017100 01  WK-N-CONTROL-TOTALS.
017200     05  WK-N-SUCCESS-COUNT              PIC 9(07) COMP.
017300     05  WK-N-SUCCESS-TOTAL-SOURCE-AMT   PIC 9(11)V99 COMP-3.
017400     05  WK-N-SUCCESS-TOTAL-PAYOUT-AMT   PIC 9(11)V99 COMP-3.
017500     05  WK-N-FAILED-COUNT               PIC 9(07) COMP.
017600     05  WK-N-FAILED-TOTAL-SOURCE-AMT    PIC 9(11)V99 COMP-3.
017700     05  WK-N-GRAND-TOTAL-COUNT          PIC 9(07) COMP.
017800                                                                  
017900*----------------------------------------------------------------*
018000* PAYOUT COMPUTATION - 4 DECIMAL INTERMEDIATE AMOUNT, THEN THE   *
018100* FINAL PAYOUT ROUNDED TO 2 DECIMAL PLACES (XFR001)              *
018200*----------------------------------------------------------------*
018300 01  WK-N-CONVERTED-AMOUNT           PIC 9(11)V9(4) COMP-3.
018400                                                                  
018500 01  WK-C-VPAY-RESULT-STATUS         PIC X(01).
018600                                                                  
018700*----------------------------------------------------------------*
018800* DATA AREAS PASSED BY REFERENCE TO THE THREE VALIDATION AND     *
018900* LOOKUP SUBPROGRAMS CALLED FROM THE B000 PROCESSING PARAGRAPH   *
019000*----------------------------------------------------------------*
019100 COPY VPAY.
019200 COPY VSCUY.
019300 COPY VFXR.
019400                                                                  
019500*****************
019600 PROCEDURE DIVISION.
019700*****************
019800 MAIN-MODULE.
019900     PERFORM A000-INITIALIZATION-ROUTINE
020000        THRU A099-INITIALIZATION-ROUTINE-EX.
020100     PERFORM D000-READ-PAYMENT-REQUEST
020200        THRU D099-READ-PAYMENT-REQUEST-EX.
020300     PERFORM B000-PROCESS-PAYMENT-REQUEST
020400        THRU B999-PROCESS-PAYMENT-REQUEST-EX
020500        UNTIL WK-C-EOF-PYREQF-YES.
020600     PERFORM E000-PRINT-SUMMARY-TOTALS
020700        THRU E099-PRINT-SUMMARY-TOTALS-EX.
020800     PERFORM Z000-END-PROGRAM-ROUTINE
020900        THRU Z999-END-PROGRAM-ROUTINE-EX.
021000     STOP RUN.
021100                                                                  
021200*---------------------------------------------------------------*
021300 A000-INITIALIZATION-ROUTINE.
021400*---------------------------------------------------------------*
021500     ACCEPT WK-C-RUN-DATE-YYMMDD FROM DATE.
021600     PERFORM A010-WINDOW-RUN-DATE
021700        THRU A019-WINDOW-RUN-DATE-EX.
021800                                                                  
021900     MOVE ZERO                       TO    WK-N-NEXT-PAYMENT-ID.
022000     MOVE ZERO TO WK-N-SUCCESS-COUNT
022100                  WK-N-SUCCESS-TOTAL-SOURCE-AMT
022200                  WK-N-SUCCESS-TOTAL-PAYOUT-AMT
022300                  WK-N-FAILED-COUNT
022400                  WK-N-FAILED-TOTAL-SOURCE-AMT
022500                  WK-N-GRAND-TOTAL-COUNT.
022600                                                                  
022700     OPEN INPUT  PYREQF.
022800     IF  NOT WK-C-SUCCESSFUL
022900         DISPLAY "TRFBSTL - OPEN FILE ERROR - PYREQF"
023000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100         GO TO Y900-ABNORMAL-TERMINATION.
023200                                                                  
023300     OPEN OUTPUT PYRESF.
023400     IF  NOT WK-C-SUCCESSFUL
023500         DISPLAY "TRFBSTL - OPEN FILE ERROR - PYRESF"
023600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700         GO TO Y900-ABNORMAL-TERMINATION.
023800                                                                  
023900     OPEN OUTPUT RPTF.
024000     IF  NOT WK-C-SUCCESSFUL
024100         DISPLAY "TRFBSTL - OPEN FILE ERROR - RPTF"
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300         GO TO Y900-ABNORMAL-TERMINATION.
024400
024500     PERFORM A020-PRIME-REFERENCE-TABLES
024600        THRU A029-PRIME-REFERENCE-TABLES-EX.
024700
024800     MOVE WK-N-RUN-DATE-CCYYMMDD     TO    RPT-HDG-RUN-DATE.
024900     WRITE RPT-DETAIL-LINE FROM RPT-HEADING-LINE-1.
025000     WRITE RPT-DETAIL-LINE FROM RPT-HEADING-LINE-2.
025100
025200*---------------------------------------------------------------*
025300 A099-INITIALIZATION-ROUTINE-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800* XFR026 - BATCH FLOW STEP 1 REQUIRES THE FX-RATE AND SUPPORTED  *
025900* CURRENCY REFERENCE FILES LOADED IN FULL BEFORE THE MAIN READ   *
026000* LOOP STARTS.  PRIME BOTH SUBPROGRAMS' TABLES HERE WITH A SPARE *
026100* CALL SO NEITHER ONE IS LEFT TO LOAD ITSELF LAZILY ON THE FIRST *
026200* CALL MADE DURING PROCESSING OF THE FIRST PAYMENT REQUEST.  THE *
026300* SEARCH RESULT OF THIS PRIMING CALL IS DISCARDED - ONLY THE     *
026400* TABLE LOAD (GATED BY EACH SUBPROGRAM'S OWN FIRST-CALL SWITCH)  *
026500* IS WANTED HERE                                                 *
026600*---------------------------------------------------------------*
026700 A020-PRIME-REFERENCE-TABLES.
026800*---------------------------------------------------------------*
026900     MOVE SPACES                     TO    WK-C-VSCUY-DEST-CCY.
027000     CALL "TRFVSCUY" USING WK-C-VSCUY-RECORD.
027100
027200     MOVE SPACES                     TO    WK-C-VFXR-SOURCE-CCY.
027300     MOVE SPACES                     TO    WK-C-VFXR-DEST-CCY.
027400     MOVE WK-N-RUN-DATE-CCYYMMDD     TO    WK-C-VFXR-RUN-DATE.
027500     CALL "TRFVFXR" USING WK-C-VFXR-RECORD.
027600
027700*---------------------------------------------------------------*
027800 A029-PRIME-REFERENCE-TABLES-EX.
027900*---------------------------------------------------------------*
028000     EXIT.
028100                                                                  
028200*---------------------------------------------------------------*
028300* XFR014 - CENTURY WINDOW - A YY OF 00 THRU 49 IS TAKEN AS 20YY, *
028400* A YY OF 50 THRU 99 IS TAKEN AS 19YY.  REVIEW AGAIN BEFORE 2050 *
028500*---------------------------------------------------------------*
028600 A010-WINDOW-RUN-DATE.
028700*---------------------------------------------------------------*
028800     IF  WK-N-RUN-DATE-YY < 50
028900         MOVE 20                     TO    WK-N-RUN-DATE-CC
029000     ELSE
029100         MOVE 19                     TO    WK-N-RUN-DATE-CC
029200     END-IF.
029300     MOVE WK-N-RUN-DATE-YY           TO    WK-N-RUN-DATE-CCYY-DUP.
029400     MOVE WK-N-RUN-DATE-MM           TO    WK-N-RUN-DATE-CCMM-DUP.
029500     MOVE WK-N-RUN-DATE-DD           TO    WK-N-RUN-DATE-CCDD-DUP.
029600                                                                  
029700*---------------------------------------------------------------*
029800 A019-WINDOW-RUN-DATE-EX.
029900*---------------------------------------------------------------*
030000     EXIT.
030100                                                                  
030200*---------------------------------------------------------------*
030300 B000-PROCESS-PAYMENT-REQUEST.
030400*---------------------------------------------------------------*
030500     ADD 1                           TO    WK-N-NEXT-PAYMENT-ID.
030600     ADD 1                           TO    WK-N-GRAND-TOTAL-COUNT.
030700                                                                  
030800     INITIALIZE PYRES-RECORD.
030900     MOVE WK-N-NEXT-PAYMENT-ID       TO    PYRES-ID.
031000     MOVE PYREQ-SENDER               TO    PYRES-SENDER.
031100     MOVE PYREQ-RECEIVER             TO    PYRES-RECEIVER.
031200     MOVE PYREQ-AMOUNT               TO    PYRES-AMOUNT.
031300     MOVE PYREQ-SOURCE-CCY           TO    PYRES-SOURCE-CCY.
031400     MOVE PYREQ-DEST-CCY             TO    PYRES-DEST-CCY.
031500                                                                  
031600     PERFORM B010-VALIDATE-REQUEST-FIELDS
031700        THRU B019-VALIDATE-REQUEST-FIELDS-EX.
031800                                                                  
031900     IF  WK-C-VPAY-RESULT-STATUS = "N"
032000         PERFORM B090-POST-FAILED-RESULT
032100            THRU B099-POST-FAILED-RESULT-EX
032200     ELSE
032300         PERFORM B020-CHECK-DEST-CURRENCY
032400            THRU B029-CHECK-DEST-CURRENCY-EX
032500         IF  WK-C-VSCUY-NOT-FOUND
032600             PERFORM B090-POST-FAILED-RESULT
032700                THRU B099-POST-FAILED-RESULT-EX
032800         ELSE
032900             PERFORM B030-OBTAIN-EXCHANGE-RATE
033000                THRU B039-OBTAIN-EXCHANGE-RATE-EX
033100             IF  WK-C-VFXR-IS-INVALID
033200                 PERFORM B090-POST-FAILED-RESULT
033300                    THRU B099-POST-FAILED-RESULT-EX
033400             ELSE
033500                 PERFORM B040-COMPUTE-PAYOUT-AMOUNT
033600                    THRU B049-COMPUTE-PAYOUT-AMOUNT-EX
033700                 PERFORM B080-POST-SUCCESS-RESULT
033800                    THRU B089-POST-SUCCESS-RESULT-EX
033900             END-IF
034000         END-IF
034100     END-IF.
034200                                                                  
034300     PERFORM D000-READ-PAYMENT-REQUEST
034400        THRU D099-READ-PAYMENT-REQUEST-EX.
034500                                                                  
034600*---------------------------------------------------------------*
034700 B999-PROCESS-PAYMENT-REQUEST-EX.
034800*---------------------------------------------------------------*
034900     EXIT.
035000                                                                  
035100*---------------------------------------------------------------*
035200 B010-VALIDATE-REQUEST-FIELDS.
035300*---------------------------------------------------------------*
035400     MOVE PYREQ-SENDER               TO    WK-C-VPAY-SENDER.
035500     MOVE PYREQ-RECEIVER             TO    WK-C-VPAY-RECEIVER.
035600     MOVE PYREQ-AMOUNT               TO    WK-C-VPAY-AMOUNT.
035700     MOVE PYREQ-SOURCE-CCY           TO    WK-C-VPAY-SOURCE-CCY.
035800     MOVE PYREQ-DEST-CCY             TO    WK-C-VPAY-DEST-CCY.
035900     CALL "TRFVPAY" USING WK-C-VPAY-RECORD.
036000     MOVE WK-C-VPAY-VALID          TO WK-C-VPAY-RESULT-STATUS.
036100     IF  WK-C-VPAY-IS-INVALID
036200         MOVE WK-C-VPAY-MESSAGE      TO    WK-C-RESULT-MESSAGE
036300     END-IF.
036400                                                                  
036500*---------------------------------------------------------------*
036600 B019-VALIDATE-REQUEST-FIELDS-EX.
036700*---------------------------------------------------------------*
036800     EXIT.
036900                                                                  
037000*---------------------------------------------------------------*
037100 B020-CHECK-DEST-CURRENCY.
037200*---------------------------------------------------------------*
037300     MOVE PYREQ-DEST-CCY             TO    WK-C-VSCUY-DEST-CCY.
037400     CALL "TRFVSCUY" USING WK-C-VSCUY-RECORD.
037500     IF  WK-C-VSCUY-NOT-FOUND
037600         MOVE SPACES                 TO    WK-C-CCY-PAIR-MSG-AREA
037700         MOVE PYREQ-DEST-CCY       TO WK-C-CCY-PAIR-MSG-SOURCE
037800         STRING "TARGET CURRENCY NOT SUPPORTED: "
037900                WK-C-CCY-PAIR-MSG-SOURCE
038000                DELIMITED BY SIZE INTO WK-C-RESULT-MESSAGE
038100     END-IF.
038200                                                                  
038300*---------------------------------------------------------------*
038400 B029-CHECK-DEST-CURRENCY-EX.
038500*---------------------------------------------------------------*
038600     EXIT.
038700                                                                  
038800*---------------------------------------------------------------*
038900 B030-OBTAIN-EXCHANGE-RATE.
039000*---------------------------------------------------------------*
039100     MOVE PYREQ-SOURCE-CCY           TO    WK-C-VFXR-SOURCE-CCY.
039200     MOVE PYREQ-DEST-CCY             TO    WK-C-VFXR-DEST-CCY.
039300     MOVE WK-N-RUN-DATE-CCYYMMDD     TO    WK-C-VFXR-RUN-DATE.
039400     CALL "TRFVFXR" USING WK-C-VFXR-RECORD.
039500     IF  WK-C-VFXR-IS-INVALID
039600         MOVE WK-C-VFXR-MESSAGE      TO    WK-C-RESULT-MESSAGE
039700     ELSE
039800         MOVE WK-C-VFXR-RATE         TO    PYRES-EXCH-RATE
039900     END-IF.
040000                                                                  
040100*---------------------------------------------------------------*
040200 B039-OBTAIN-EXCHANGE-RATE-EX.
040300*---------------------------------------------------------------*
040400     EXIT.
040500                                                                  
040600*---------------------------------------------------------------*
040700* XFR001 - CONVERT AMT TO PAYOUT - 4DP INTERMEDIATE, ROUNDED TO  *
040800* A 2DP FINAL, MATCHING THE OLD OFX CONVERT-AMT-SGD APPROACH     *
040900*---------------------------------------------------------------*
041000 B040-COMPUTE-PAYOUT-AMOUNT.
041100*---------------------------------------------------------------*
041200     COMPUTE WK-N-CONVERTED-AMOUNT ROUNDED =
041300             PYRES-AMOUNT * WK-C-VFXR-RATE.
041400     COMPUTE PYRES-PAYOUT-AMOUNT ROUNDED =
041500             WK-N-CONVERTED-AMOUNT.
041600                                                                  
041700*---------------------------------------------------------------*
041800 B049-COMPUTE-PAYOUT-AMOUNT-EX.
041900*---------------------------------------------------------------*
042000     EXIT.
042100                                                                  
042200*---------------------------------------------------------------*
042300 B080-POST-SUCCESS-RESULT.
042400*---------------------------------------------------------------*
042500     SET PYRES-SUCCESS               TO    TRUE.
042600     MOVE "PAYMENT PROCESSED SUCCESSFULLY."   TO    PYRES-MESSAGE.
042700     WRITE PYRES-RECORD.
042800     PERFORM C000-PRINT-DETAIL-LINE
042900        THRU C009-PRINT-DETAIL-LINE-EX.
043000                                                                  
043100     ADD 1                 TO WK-N-SUCCESS-COUNT.
043200     ADD PYRES-AMOUNT      TO WK-N-SUCCESS-TOTAL-SOURCE-AMT.
043300     ADD PYRES-PAYOUT-AMOUNT TO WK-N-SUCCESS-TOTAL-PAYOUT-AMT.
043400                                                                  
043500*---------------------------------------------------------------*
043600 B089-POST-SUCCESS-RESULT-EX.
043700*---------------------------------------------------------------*
043800     EXIT.
043900                                                                  
044000*---------------------------------------------------------------*
044100 B090-POST-FAILED-RESULT.
044200*---------------------------------------------------------------*
044300     SET PYRES-FAILED                TO    TRUE.
044400     MOVE WK-C-RESULT-MESSAGE        TO    PYRES-MESSAGE.
044500     WRITE PYRES-RECORD.
044600     PERFORM C000-PRINT-DETAIL-LINE
044700        THRU C009-PRINT-DETAIL-LINE-EX.
044800                                                                  
044900     ADD 1                     TO    WK-N-FAILED-COUNT.
045000     ADD PYRES-AMOUNT          TO    WK-N-FAILED-TOTAL-SOURCE-AMT.
045100                                                                  
045200*---------------------------------------------------------------*
045300 B099-POST-FAILED-RESULT-EX.
045400*---------------------------------------------------------------*
045500     EXIT.
045600                                                                  
045700*---------------------------------------------------------------*
045800 C000-PRINT-DETAIL-LINE.
045900*---------------------------------------------------------------*
046000     MOVE PYRES-ID                   TO    RPT-DTL-ID.
046100     MOVE PYRES-SENDER               TO    RPT-DTL-SENDER.
046200     MOVE PYRES-RECEIVER             TO    RPT-DTL-RECEIVER.
046300     MOVE PYRES-SOURCE-CCY           TO    RPT-DTL-SOURCE-CCY.
046400     MOVE PYRES-DEST-CCY             TO    RPT-DTL-DEST-CCY.
046500     MOVE PYRES-AMOUNT               TO    RPT-DTL-AMOUNT.
046600     MOVE PYRES-EXCH-RATE            TO    RPT-DTL-EXCH-RATE.
046700     MOVE PYRES-PAYOUT-AMOUNT        TO    RPT-DTL-PAYOUT-AMOUNT.
046800     MOVE PYRES-STATUS               TO    RPT-DTL-STATUS.
046900     WRITE RPT-DETAIL-LINE.
047000                                                                  
047100*---------------------------------------------------------------*
047200 C009-PRINT-DETAIL-LINE-EX.
047300*---------------------------------------------------------------*
047400     EXIT.
047500                                                                  
047600*---------------------------------------------------------------*
047700* XFR009 - SUMMARY SECTION OF THE SETTLEMENT REPORT - THE RUN'S  *
047800* ONLY CONTROL BREAK, FIRED ONCE AT END OF FILE                  *
047900*---------------------------------------------------------------*
048000 E000-PRINT-SUMMARY-TOTALS.
048100*---------------------------------------------------------------*
048200     MOVE SPACES                     TO    RPT-DETAIL-LINE.
048300     WRITE RPT-DETAIL-LINE.
048400                                                                  
048500     MOVE "TOTAL PAYMENTS PROCESSED"  TO    RPT-SUM-LABEL.
048600     MOVE WK-N-GRAND-TOTAL-COUNT      TO    RPT-SUM-COUNT.
048700     MOVE ZERO                        TO    RPT-SUM-AMOUNT.
048800     WRITE RPT-DETAIL-LINE FROM RPT-SUMMARY-LINE.
048900
049000     MOVE "PAYMENTS SETTLED - SOURCE AMOUNT" TO RPT-SUM-LABEL.
049100     MOVE WK-N-SUCCESS-COUNT       TO    RPT-SUM-COUNT.
049200     MOVE WK-N-SUCCESS-TOTAL-SOURCE-AMT TO RPT-SUM-AMOUNT.
049300     WRITE RPT-DETAIL-LINE FROM RPT-SUMMARY-LINE.
049400
049500     MOVE "PAYMENTS SETTLED - PAYOUT AMOUNT" TO RPT-SUM-LABEL.
049600     MOVE WK-N-SUCCESS-COUNT           TO    RPT-SUM-COUNT.
049700     MOVE WK-N-SUCCESS-TOTAL-PAYOUT-AMT TO   RPT-SUM-AMOUNT.
049800     WRITE RPT-DETAIL-LINE FROM RPT-SUMMARY-LINE.
049900                                                                  
050000     MOVE "PAYMENTS REJECTED"          TO    RPT-SUM-LABEL.
050100     MOVE WK-N-FAILED-COUNT             TO    RPT-SUM-COUNT.
050200     MOVE WK-N-FAILED-TOTAL-SOURCE-AMT  TO    RPT-SUM-AMOUNT.
050300     WRITE RPT-DETAIL-LINE FROM RPT-SUMMARY-LINE.
050400                                                                  
050500*---------------------------------------------------------------*
050600 E099-PRINT-SUMMARY-TOTALS-EX.
050700*---------------------------------------------------------------*
050800     EXIT.
050900                                                                  
051000*---------------------------------------------------------------*
051100 D000-READ-PAYMENT-REQUEST.
051200*---------------------------------------------------------------*
051300     READ PYREQF.
051400     IF  WK-C-END-OF-FILE
051500         SET WK-C-EOF-PYREQF-YES     TO    TRUE
051600     ELSE
051700         IF  NOT WK-C-SUCCESSFUL
051800             DISPLAY "TRFBSTL - PYREQF READ ERROR"
051900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052000             GO TO Y900-ABNORMAL-TERMINATION
052100         END-IF
052200     END-IF.
052300                                                                  
052400*---------------------------------------------------------------*
052500 D099-READ-PAYMENT-REQUEST-EX.
052600*---------------------------------------------------------------*
052700     EXIT.
052800                                                                  
052900*---------------------------------------------------------------*
053000 Y900-ABNORMAL-TERMINATION.
053100*---------------------------------------------------------------*
053200     PERFORM Z000-END-PROGRAM-ROUTINE
053300        THRU Z999-END-PROGRAM-ROUTINE-EX.
053400     STOP RUN.
053500                                                                  
053600*---------------------------------------------------------------*
053700 Z000-END-PROGRAM-ROUTINE.
053800*---------------------------------------------------------------*
053900     CLOSE PYREQF.
054000     CLOSE PYRESF.
054100     CLOSE RPTF.
054200     IF  NOT WK-C-SUCCESSFUL
054300         DISPLAY "TRFBSTL - CLOSE FILE ERROR"
054400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054500     END-IF.
054600                                                                  
054700*---------------------------------------------------------------*
054800 Z999-END-PROGRAM-ROUTINE-EX.
054900*---------------------------------------------------------------*
055000     EXIT.
055100                                                                  
055200******************************************************************
055300*************** END OF PROGRAM SOURCE - TRFBSTL *****************
055400******************************************************************
