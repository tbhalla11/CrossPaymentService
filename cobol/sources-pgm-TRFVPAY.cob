000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPAY.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE OPERATIONS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF REM BATCH
001000                  OPERATIONS.  IT IS NOT TO BE DUPLICATED
001100                  WITHOUT WRITTEN AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EDIT THE FIVE
001400*               MANDATORY FIELDS ON AN INCOMING CROSS-CURRENCY
001500*               PAYMENT REQUEST BEFORE IT IS ALLOWED INTO THE
001600*               SETTLEMENT STREAM.  CHECKS ARE PERFORMED IN A
001700*               FIXED ORDER AND STOP AT THE FIRST FAILURE, THE
001800*               SAME WAY THE OLD OFX EDIT ROUTINES BEHAVED.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300* MOD.#  INIT   DATE        DESCRIPTION                         *
002400* ------ ------ ----------  ----------------------------------- *
002500* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
002600*                          - INITIAL VERSION                    *
002700* XFR003 TLKOAY 02/09/1988 - E-REQUEST 01102                    *
002800*                          - AMOUNT MUST BE GREATER THAN ZERO,  *
002900*                            A ZERO AMOUNT WAS SLIPPING PAST    *
003000*                            THE NUMERIC TEST AND POSTING AS A  *
003100*                            SUCCESSFUL ZERO-VALUE PAYOUT       *
003200* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
003300*                          - SENDER AND RECEIVER MUST NOT BE    *
003400*                            BLANK, TWO BLANK-PARTY REQUESTS    *
003500*                            WERE FOUND ON THE JULY 19 RUN      *
003600* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
003700*                          - NO DATE FIELDS IN THIS COPYBOOK,   *
003800*                            REVIEWED FOR THE PROJECT AND       *
003900*                            SIGNED OFF WITH NO CHANGE REQUIRED *
004000* XFR021 RNMOHD 04/05/2004 - E-REQUEST 12933                    *
004100*                          - CURRENCY CODE EDIT REWRITTEN TO    *
004200*                            REJECT A PARTIALLY BLANK CODE      *
004300*                            SUCH AS "US" PADDED WITH A SPACE,  *
004400*                            WHICH THE OLD ALPHABETIC-UPPER     *
004500*                            TEST ALONE DID NOT CATCH           *
004600* XFR029 LCHOOI 05/10/2005 - E-REQUEST 13962                    *
004700*                          - THE FIVE FIELD-EDIT MESSAGES WERE  *
004800*                            WORDED IN HOUSE STYLE INSTEAD OF   *
004900*                            THE APPROVED SETTLEMENT WORDING,   *
005000*                            RE-WORDED TO MATCH AND WIDENED THE *
005100*                            CURRENCY MESSAGES TO 65 BYTES.     *
005200*                            ALSO GAVE WK-C-VPAY-AMOUNT-WORK-X  *
005300*                            A REAL READ IN THE REJECT TRACE SO*
005400*                            THE FIELD IS NOT DEAD STORAGE      *
005500*----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                    C01 IS TOP-OF-FORM.
006500                                                                  
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800                                                                  
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700     "** PROGRAM TRFVPAY  **".
007800                                                                  
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01    WK-C-COMMON.
008100     COPY WSFSTAT.
008200                                                                  
008300*----------------------------------------------------------------*
008400* SUBSCRIPTS AND EDIT WORK AREAS - CURRENCY CODES ARE CHECKED    *
008500* CHARACTER BY CHARACTER SO A PARTIALLY BLANK CODE IS CAUGHT     *
008600*----------------------------------------------------------------*
008700 01  WK-N-VPAY-COUNTERS.
008800     05  WK-N-VPAY-SUBSCRIPT         PIC 9(01) COMP.
008900                                                                  
009000 01  WK-C-VPAY-SOURCE-EDIT           PIC X(03).
009100 01  WK-C-VPAY-SOURCE-EDIT-R REDEFINES WK-C-VPAY-SOURCE-EDIT.
009200     05  WK-C-VPAY-SOURCE-CHAR OCCURS 3 TIMES PIC X(01).
009300                                                                  
009400 01  WK-C-VPAY-DEST-EDIT             PIC X(03).
009500 01  WK-C-VPAY-DEST-EDIT-R REDEFINES WK-C-VPAY-DEST-EDIT.
009600     05  WK-C-VPAY-DEST-CHAR OCCURS 3 TIMES PIC X(01).
009700                                                                  
009800 01  WK-C-VPAY-AMOUNT-WORK           PIC 9(09)V99 COMP-3.
009900 01  WK-C-VPAY-AMOUNT-WORK-X REDEFINES WK-C-VPAY-AMOUNT-WORK
010000                                      PIC X(06).
010100                                                                  
010200 01  WK-C-VPAY-LITERALS.
010300     05  WK-C-VPAY-MSG-BLANK-SNDR    PIC X(65) VALUE
010400         "SENDER CANNOT BE BLANK".
010500     05  WK-C-VPAY-MSG-BLANK-RCVR    PIC X(65) VALUE
010600         "RECEIVER CANNOT BE BLANK".
010700     05  WK-C-VPAY-MSG-BAD-AMOUNT    PIC X(65) VALUE
010800         "AMOUNT MUST BE GREATER THAN ZERO".
010900     05  WK-C-VPAY-MSG-BAD-SRCE-CCY  PIC X(65) VALUE
011000       "SOURCE CURRENCY MUST BE A VALID 3-LETTER ISO CURRENCY CODE".
011100     05  WK-C-VPAY-MSG-BAD-DEST-CCY  PIC X(65) VALUE
011200     "DESTINATION CURRENCY MUST BE A VALID 3-LETTER ISO CURRENCY CODE".
011300                                                                  
011400*****************
011500 LINKAGE SECTION.
011600*****************
011700 COPY VPAY.
011800 EJECT
011900********************************************
012000 PROCEDURE DIVISION USING WK-C-VPAY-RECORD.
012100********************************************
012200 MAIN-MODULE.
012300     PERFORM A000-VALIDATE-FIELDS
012400        THRU A099-VALIDATE-FIELDS-EX.
012500     GOBACK.
012600                                                                  
012700*---------------------------------------------------------------*
012800 A000-VALIDATE-FIELDS.
012900*---------------------------------------------------------------*
013000     MOVE "Y"                        TO    WK-C-VPAY-VALID.
013100     MOVE SPACES                     TO    WK-C-VPAY-MESSAGE.
013200                                                                  
013300     IF  WK-C-VPAY-SENDER = SPACES
013400         MOVE "N"                    TO    WK-C-VPAY-VALID
013500         MOVE WK-C-VPAY-MSG-BLANK-SNDR TO WK-C-VPAY-MESSAGE
013600         GO TO A099-VALIDATE-FIELDS-EX.
013700                                                                  
013800     IF  WK-C-VPAY-RECEIVER = SPACES
013900         MOVE "N"                    TO    WK-C-VPAY-VALID
014000         MOVE WK-C-VPAY-MSG-BLANK-RCVR TO WK-C-VPAY-MESSAGE
014100         GO TO A099-VALIDATE-FIELDS-EX.
014200                                                                  
014300* XFR003 - AMOUNT MUST BE STRICTLY GREATER THAN ZERO
014400     MOVE  WK-C-VPAY-AMOUNT          TO    WK-C-VPAY-AMOUNT-WORK.
014500     IF  WK-C-VPAY-AMOUNT NOT > ZERO
014600         MOVE "N"                    TO    WK-C-VPAY-VALID
014700         DISPLAY "TRFVPAY - AMOUNT REJECTED - RAW BYTES "
014800                  WK-C-VPAY-AMOUNT-WORK-X
014900         MOVE WK-C-VPAY-MSG-BAD-AMOUNT TO WK-C-VPAY-MESSAGE
015000         GO TO A099-VALIDATE-FIELDS-EX.
015100                                                                  
015200     PERFORM A020-EDIT-SOURCE-CCY
015300        THRU A029-EDIT-SOURCE-CCY-EX.
015400     IF  WK-C-VPAY-IS-INVALID
015500         GO TO A099-VALIDATE-FIELDS-EX.
015600                                                                  
015700     PERFORM A040-EDIT-DEST-CCY
015800        THRU A049-EDIT-DEST-CCY-EX.
015900                                                                  
016000     GO TO A099-VALIDATE-FIELDS-EX.
016100                                                                  
016200*---------------------------------------------------------------*
016300 A020-EDIT-SOURCE-CCY.
016400*---------------------------------------------------------------*
016500     MOVE  WK-C-VPAY-SOURCE-CCY      TO    WK-C-VPAY-SOURCE-EDIT.
016600     MOVE "Y"                        TO    WK-C-VPAY-VALID.
016700     PERFORM A021-CHECK-SOURCE-CCY-CHAR
016800        VARYING WK-N-VPAY-SUBSCRIPT FROM 1 BY 1
016900          UNTIL WK-N-VPAY-SUBSCRIPT > 3.
017000                                                                  
017100*---------------------------------------------------------------*
017200 A021-CHECK-SOURCE-CCY-CHAR.
017300*---------------------------------------------------------------*
017400     IF  WK-C-VPAY-SOURCE-CHAR (WK-N-VPAY-SUBSCRIPT) < "A"
017500      OR WK-C-VPAY-SOURCE-CHAR (WK-N-VPAY-SUBSCRIPT) > "Z"
017600         MOVE "N"                    TO    WK-C-VPAY-VALID
017700         MOVE WK-C-VPAY-MSG-BAD-SRCE-CCY TO WK-C-VPAY-MESSAGE
017800     END-IF.
017900                                                                  
018000*---------------------------------------------------------------*
018100 A029-EDIT-SOURCE-CCY-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400                                                                  
018500*---------------------------------------------------------------*
018600 A040-EDIT-DEST-CCY.
018700*---------------------------------------------------------------*
018800     MOVE  WK-C-VPAY-DEST-CCY        TO    WK-C-VPAY-DEST-EDIT.
018900     MOVE "Y"                        TO    WK-C-VPAY-VALID.
019000     PERFORM A041-CHECK-DEST-CCY-CHAR
019100        VARYING WK-N-VPAY-SUBSCRIPT FROM 1 BY 1
019200          UNTIL WK-N-VPAY-SUBSCRIPT > 3.
019300                                                                  
019400*---------------------------------------------------------------*
019500 A041-CHECK-DEST-CCY-CHAR.
019600*---------------------------------------------------------------*
019700     IF  WK-C-VPAY-DEST-CHAR (WK-N-VPAY-SUBSCRIPT) < "A"
019800      OR WK-C-VPAY-DEST-CHAR (WK-N-VPAY-SUBSCRIPT) > "Z"
019900         MOVE "N"                    TO    WK-C-VPAY-VALID
020000         MOVE WK-C-VPAY-MSG-BAD-DEST-CCY TO WK-C-VPAY-MESSAGE
020100     END-IF.
020200                                                                  
020300*---------------------------------------------------------------*
020400 A049-EDIT-DEST-CCY-EX.
020500*---------------------------------------------------------------*
020600     EXIT.
020700                                                                  
020800*---------------------------------------------------------------*
020900 A099-VALIDATE-FIELDS-EX.
021000*---------------------------------------------------------------*
021100     EXIT.
021200                                                                  
021300******************************************************************
021400*************** END OF PROGRAM SOURCE - TRFVPAY *****************
021500******************************************************************
