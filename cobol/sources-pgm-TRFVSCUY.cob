000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVSCUY.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE OPERATIONS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   17 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF REM BATCH
001000                  OPERATIONS.  IT IS NOT TO BE DUPLICATED
001100                  WITHOUT WRITTEN AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               DESTINATION CURRENCY IS ON THE SUPPORTED
001500*               CURRENCY REFERENCE FILE, SCURRF.  THE FILE IS
001600*               LOADED INTO A WORKING-STORAGE TABLE ONCE, ON
001700*               THE FIRST CALL FOR THE RUN, AND EVERY CALL
001800*               AFTER THAT IS ANSWERED BY SEARCH ALL AGAINST
001900*               THE TABLE INSTEAD OF A FRESH FILE READ.
002000*
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* MOD.#  INIT   DATE        DESCRIPTION                         *
002500* ------ ------ ----------  ----------------------------------- *
002600* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
002700*                          - INITIAL VERSION, ADAPTED FROM THE  *
002800*                            OLD OFX MAJOR/MINOR CURRENCY PAIR  *
002900*                            LOOKUP - THIS TABLE IS KEYED ON A  *
003000*                            SINGLE CURRENCY CODE, NOT A PAIR   *
003100* XFR014 TLKOAY 09/11/1998 - E-REQUEST 08814 - Y2K REMEDIATION  *
003200*                          - NO DATE FIELDS IN THIS TABLE,      *
003300*                            REVIEWED AND SIGNED OFF WITH NO    *
003400*                            CHANGE REQUIRED                    *
003500* XFR022 RNMOHD 04/05/2003 - E-REQUEST 11206                    *
003600*                          - WK-N-SCURR-COUNT WAS BEING TESTED  *
003700*                            FOR ZERO BEFORE THE SEARCH ALL,    *
003800*                            BUT AN EMPTY SCURRF LOAD ON THE    *
003900*                            RUN OF 27 APR 2003 FELL THROUGH TO *
004000*                            THE SEARCH ANYWAY AND ABENDED.     *
004100*                            ADDED AN EXPLICIT NOT-FOUND EXIT   *
004200*                            WHEN THE TABLE IS EMPTY            *
004300* XFR029 RNMOHD 05/10/2005 - E-REQUEST 13962                    *
004400*                          - WK-C-VSCUY-KEY-DUMP DUPLICATED THE *
004500*                            DEST-EDIT DIAGNOSTIC AREA AND WAS  *
004600*                            NEVER READ.  RENAMED IT KEY-EDIT   *
004700*                            AND PUT IT TO REAL USE REJECTING A *
004800*                            BLANK/SHORT DESTINATION CODE BEFORE*
004900*                            THE SEARCH ALL IS ATTEMPTED        *
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                    C01 IS TOP-OF-FORM.
006000                                                                  
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SCURRF ASSIGN TO SCURRF
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600                                                                  
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  SCURRF
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS SCUR-RECORD.
007500     COPY SCURR.
007600                                                                  
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM TRFVSCUY **".
008100                                                                  
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01    WK-C-COMMON.
008400     COPY WSFSTAT.
008500                                                                  
008600 01  WK-C-VSCUY-SWITCHES.
008700     05  WK-C-FIRST-CALL-SW          PIC X(01) VALUE "Y".
008800         88  WK-C-VSCUY-FIRST-CALL     VALUE "Y".
008900         88  WK-C-VSCUY-NOT-FIRST-CALL VALUE "N".
009000                                                                  
009100*----------------------------------------------------------------*
009200* DIAGNOSTIC / DUMP AREA - USED BY OPS WHEN TRACING ABENDS ON    *
009300* THIS ROUTINE AGAINST THE RUNBOOK FOR THE SETTLEMENT SUITE      *
009400*----------------------------------------------------------------*
009500 01  WK-C-VSCUY-DEST-EDIT            PIC X(03).
009600 01  WK-C-VSCUY-DEST-EDIT-R REDEFINES WK-C-VSCUY-DEST-EDIT.
009700     05  WK-C-VSCUY-DEST-CHAR OCCURS 3 TIMES PIC X(01).
009800                                                                  
009900 01  WK-N-VSCUY-REC-COUNT-DUMP       PIC 9(04) COMP.
010000 01  WK-N-VSCUY-REC-COUNT-DUMP-R REDEFINES
010100          WK-N-VSCUY-REC-COUNT-DUMP  PIC 9(04).
010200                                                                  
010300*----------------------------------------------------------------*
010400* KEY EDIT AREA - USED TO REJECT A BLANK/SHORT DESTINATION       *
010500* CURRENCY CODE BEFORE IT IS HANDED TO SEARCH ALL BELOW          *
010600*----------------------------------------------------------------*
010700 01  WK-C-VSCUY-KEY-EDIT             PIC X(03).
010800 01  WK-C-VSCUY-KEY-EDIT-R REDEFINES WK-C-VSCUY-KEY-EDIT.
010900     05  WK-C-VSCUY-KEY-CHAR OCCURS 3 TIMES PIC X(01).
011000                                                                  
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400 COPY VSCUY.
011500 EJECT
011600********************************************
011700 PROCEDURE DIVISION USING WK-C-VSCUY-RECORD.
011800********************************************
011900 MAIN-MODULE.
012000     IF  WK-C-VSCUY-FIRST-CALL
012100         PERFORM A000-LOAD-CURRENCY-TABLE
012200            THRU A099-LOAD-CURRENCY-TABLE-EX
012300         MOVE "N"                    TO    WK-C-FIRST-CALL-SW
012400     END-IF.
012500     PERFORM B000-SEARCH-CURRENCY-TABLE
012600        THRU B099-SEARCH-CURRENCY-TABLE-EX.
012700     GOBACK.
012800                                                                  
012900*---------------------------------------------------------------*
013000 A000-LOAD-CURRENCY-TABLE.
013100*---------------------------------------------------------------*
013200     MOVE ZERO                       TO    WK-N-SCURR-COUNT.
013300     OPEN INPUT SCURRF.
013400     IF  NOT WK-C-SUCCESSFUL
013500         DISPLAY "TRFVSCUY - OPEN FILE ERROR - SCURRF"
013600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013700         GO TO Y900-ABNORMAL-TERMINATION.
013800                                                                  
013900     PERFORM A010-READ-CURRENCY-FILE
014000        THRU A019-READ-CURRENCY-FILE-EX.
014100     PERFORM A020-LOAD-TABLE-ENTRY
014200        THRU A029-LOAD-TABLE-ENTRY-EX
014300        UNTIL WK-C-END-OF-FILE.
014400                                                                  
014500     CLOSE SCURRF.
014600                                                                  
014700*---------------------------------------------------------------*
014800 A099-LOAD-CURRENCY-TABLE-EX.
014900*---------------------------------------------------------------*
015000     EXIT.
015100                                                                  
015200*---------------------------------------------------------------*
015300 A010-READ-CURRENCY-FILE.
015400*---------------------------------------------------------------*
015500     READ SCURRF.
015600     IF  NOT WK-C-SUCCESSFUL
015700     AND NOT WK-C-END-OF-FILE
015800         DISPLAY "TRFVSCUY - SCURRF READ ERROR"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         PERFORM Z000-END-PROGRAM-ROUTINE
016100         GO TO Y900-ABNORMAL-TERMINATION
016200     END-IF.
016300                                                                  
016400*---------------------------------------------------------------*
016500 A019-READ-CURRENCY-FILE-EX.
016600*---------------------------------------------------------------*
016700     EXIT.
016800                                                                  
016900*---------------------------------------------------------------*
017000 A020-LOAD-TABLE-ENTRY.
017100*---------------------------------------------------------------*
017200     ADD 1                           TO    WK-N-SCURR-COUNT.
017300     MOVE SCUR-CCY-CODE TO
017400         WK-C-SCURR-TBL-CCY-CODE (WK-N-SCURR-COUNT).
017500     PERFORM A010-READ-CURRENCY-FILE
017600        THRU A019-READ-CURRENCY-FILE-EX.
017700                                                                  
017800*---------------------------------------------------------------*
017900 A029-LOAD-TABLE-ENTRY-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200                                                                  
018300*---------------------------------------------------------------*
018400 B000-SEARCH-CURRENCY-TABLE.
018500*---------------------------------------------------------------*
018600     MOVE "N"                        TO    WK-C-VSCUY-FOUND.
018700     MOVE WK-C-VSCUY-DEST-CCY        TO    WK-C-VSCUY-KEY-EDIT.
018800     IF  WK-C-VSCUY-KEY-CHAR (1) = SPACE
018900     OR  WK-C-VSCUY-KEY-CHAR (2) = SPACE
019000     OR  WK-C-VSCUY-KEY-CHAR (3) = SPACE
019100         GO TO B099-SEARCH-CURRENCY-TABLE-EX.
019200     IF  WK-N-SCURR-COUNT = ZERO
019300         GO TO B099-SEARCH-CURRENCY-TABLE-EX.
019400
019500     SET WK-X-SCURR-IDX             TO    1.
019600     SEARCH ALL WK-C-SCURR-TBL-ENTRY
019700         AT END
019800             MOVE "N"                TO    WK-C-VSCUY-FOUND
019900         WHEN WK-C-SCURR-TBL-CCY-CODE (WK-X-SCURR-IDX)
020000                 = WK-C-VSCUY-DEST-CCY
020100             MOVE "Y"                TO    WK-C-VSCUY-FOUND.
020200                                                                  
020300*---------------------------------------------------------------*
020400 B099-SEARCH-CURRENCY-TABLE-EX.
020500*---------------------------------------------------------------*
020600     EXIT.
020700                                                                  
020800*---------------------------------------------------------------*
020900 Y900-ABNORMAL-TERMINATION.
021000*---------------------------------------------------------------*
021100     MOVE WK-C-VSCUY-DEST-CCY        TO    WK-C-VSCUY-DEST-EDIT.
021200     MOVE WK-N-SCURR-COUNT         TO WK-N-VSCUY-REC-COUNT-DUMP.
021300     DISPLAY "TRFVSCUY - ABEND DUMP - CCY REQUESTED "
021400              WK-C-VSCUY-DEST-CHAR (1) WK-C-VSCUY-DEST-CHAR (2)
021500              WK-C-VSCUY-DEST-CHAR (3) " TABLE SIZE "
021600              WK-N-VSCUY-REC-COUNT-DUMP-R.
021700     MOVE "N"                        TO    WK-C-VSCUY-FOUND.
021800     GOBACK.
021900                                                                  
022000*---------------------------------------------------------------*
022100 Z000-END-PROGRAM-ROUTINE.
022200*---------------------------------------------------------------*
022300     CLOSE SCURRF.
022400                                                                  
022500******************************************************************
022600*************** END OF PROGRAM SOURCE - TRFVSCUY ****************
022700******************************************************************
