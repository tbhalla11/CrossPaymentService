000100*----------------------------------------------------------------*
000200*WSFSTAT.CPYBK - COMMON FILE STATUS WORKING STORAGE             *
000300*              - SHARED BY ALL TRF SETTLEMENT BATCH MODULES     *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#  INIT   DATE        DESCRIPTION                         *
000800* ------ ------ ----------  ----------------------------------- *
000900* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
001000*                          - INITIAL VERSION, SPLIT OUT OF THE  *
001100*                            OLD OFX ASCMWS BLOCK SO THE        *
001200*                            SETTLEMENT SUITE DOES NOT DEPEND   *
001300*                            ON A COPYBOOK THIS PROJECT DOES    *
001400*                            NOT OWN                            *
001500*----------------------------------------------------------------*
001600     05 WK-C-FILE-STATUS       PIC X(02).
001700        88 WK-C-SUCCESSFUL       VALUE "00".
001800        88 WK-C-END-OF-FILE      VALUE "10".
001900        88 WK-C-DUPLICATE-KEY    VALUE "22".
002000        88 WK-C-RECORD-NOT-FOUND VALUE "23".
002100        88 WK-C-PERMANENT-ERROR  VALUE "30" THRU "49".
002200     05 FILLER                 PIC X(08).
