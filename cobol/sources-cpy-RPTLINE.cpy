000100*----------------------------------------------------------------*
000200*RPTLINE.CPYBK - SETTLEMENT REPORT PRINT LINE LAYOUTS FOR TRFBSTL*
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                      *
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                         *
000700* ------ ------ ----------  ----------------------------------- *
000800* XFR001 MPKWEE 14/03/1987 - REM XFER BATCH SETTLEMENT PROJ PH1 *
000900*                          - INITIAL VERSION                    *
001000* XFR009 SKLIMB 21/07/1993 - E-REQUEST 04217                    *
001100*                          - ADD REJECTED COUNT/AMOUNT LINE TO  *
001200*                            THE SUMMARY SO OPS CAN RECONCILE   *
001300*                            REJECTS WITHOUT SCANNING THE       *
001400*                            DETAIL                             *
001500*----------------------------------------------------------------*
001600 01 RPT-HEADING-LINE-1.
001700     05 FILLER                  PIC X(01) VALUE SPACE.
001800     05 FILLER                  PIC X(45) VALUE
001900            "CROSS-CURRENCY PAYMENT SETTLEMENT REPORT".
002000     05 FILLER                  PIC X(09) VALUE "RUN DATE:".
002100     05 RPT-HDG-RUN-DATE        PIC 9(08).
002200     05 FILLER                  PIC X(17) VALUE SPACES.
002300                                                                  
002400 01 RPT-HEADING-LINE-2.
002500     05 FILLER                  PIC X(01) VALUE SPACE.
002600     05 FILLER                  PIC X(09) VALUE "PMT-ID".
002700     05 FILLER                  PIC X(30) VALUE "SENDER".
002800     05 FILLER                  PIC X(30) VALUE "RECEIVER".
002900     05 FILLER                  PIC X(04) VALUE "SRCE".
003000     05 FILLER                  PIC X(04) VALUE "DEST".
003100     05 FILLER                  PIC X(15) VALUE "AMOUNT".
003200     05 FILLER                  PIC X(15) VALUE "EXCH RATE".
003300     05 FILLER                  PIC X(15) VALUE "PAYOUT AMOUNT".
003400     05 FILLER                  PIC X(07) VALUE "STATUS".
003500                                                                  
003600 01 RPT-DETAIL-LINE.
003700     05 FILLER                  PIC X(01) VALUE SPACE.
003800     05 RPT-DTL-ID               PIC ZZZZZZZZ9.
003900     05 FILLER                  PIC X(01) VALUE SPACE.
004000     05 RPT-DTL-SENDER           PIC X(30).
004100     05 RPT-DTL-RECEIVER         PIC X(30).
004200     05 RPT-DTL-SOURCE-CCY       PIC X(04).
004300     05 RPT-DTL-DEST-CCY         PIC X(04).
004400     05 RPT-DTL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
004500     05 FILLER                  PIC X(01) VALUE SPACE.
004600     05 RPT-DTL-EXCH-RATE        PIC ZZZ.999999.
004700     05 FILLER                  PIC X(01) VALUE SPACE.
004800     05 RPT-DTL-PAYOUT-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
004900     05 FILLER                  PIC X(01) VALUE SPACE.
005000     05 RPT-DTL-STATUS           PIC X(07).
005100                                                                  
005200 01 RPT-SUMMARY-LINE.
005300     05 FILLER                  PIC X(01) VALUE SPACE.
005400     05 RPT-SUM-LABEL            PIC X(40).
005500     05 RPT-SUM-COUNT            PIC ZZZ,ZZ9.
005600     05 FILLER                  PIC X(04) VALUE SPACES.
005700     05 RPT-SUM-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
